000100*
000200*>_________________________________________________________________________
000300*    PLSNTMNT.CBL
000400*    TRANSFORMER.  COUNTS UPPER- AND LOWER-CASE LETTERS IN THE
000500*    REVIEW TEXT AND APPENDS A "+", "-" OR "=" MARKER RIGHT
000600*    AFTER THE TRIMMED TEXT.
000700*
000800*    CTL-7642 (02/17/06) -- THE TRIM IS CAPPED AT 39 BYTES, NOT
000900*    40, SO THE LAST BYTE OF REVIEW-TEXT IS ALWAYS LEFT FREE FOR
001000*    THE MARKER.  A REVIEW THAT RUNS THE FULL 40 BYTES USED TO
001100*    LOSE ITS MARKER ENTIRELY -- NOW IT ALWAYS GETS ONE, AT THE
001200*    COST OF THE 40TH BYTE OF TEXT WHEN THE FIELD IS COMPLETELY
001300*    FULL.
001400*>_________________________________________________________________________
001500*
001600 SENTIMENT-ANALYZER-XFORM.
001700     IF MSG-ACTIVE (MSG-IDX)
001800        MOVE MSG-REVIEW-TEXT (MSG-IDX) TO TRIM-SOURCE
001900        MOVE 39 TO TRIM-FIELD-LEN
002000        PERFORM FIND-TRIM-LENGTH
002100        IF TRIM-LENGTH > 0
002200           MOVE 0 TO UPPER-COUNT
002300           MOVE 0 TO LOWER-COUNT
002400           PERFORM COUNT-ONE-REVIEW-CHARACTER
002500              VARYING SCAN-POS FROM 1 BY 1
002600                 UNTIL SCAN-POS > TRIM-LENGTH
002700           PERFORM APPEND-SENTIMENT-MARKER.
002800*
002900 COUNT-ONE-REVIEW-CHARACTER.
003000     IF MSG-REVIEW-TEXT (MSG-IDX) (SCAN-POS : 1) IS ALPHA-UPPER-CLASS
003100        ADD 1 TO UPPER-COUNT
003200     ELSE
003300        IF MSG-REVIEW-TEXT (MSG-IDX) (SCAN-POS : 1) IS ALPHA-LOWER-CLASS
003400           ADD 1 TO LOWER-COUNT.
003500*
003600*    THE TRIM IS CAPPED AT 39 (SEE ABOVE), SO TRIM-LENGTH + 1
003700*    NEVER EXCEEDS 40 AND THIS PARAGRAPH NO LONGER NEEDS TO TEST
003800*    FOR ROOM BEFORE IT MOVES THE MARKER IN.
003900*
004000 APPEND-SENTIMENT-MARKER.
004100     IF UPPER-COUNT > LOWER-COUNT
004200        MOVE "+" TO MSG-REVIEW-TEXT (MSG-IDX) (TRIM-LENGTH + 1 : 1)
004300     ELSE
004400        IF LOWER-COUNT > UPPER-COUNT
004500           MOVE "-" TO MSG-REVIEW-TEXT (MSG-IDX) (TRIM-LENGTH + 1 : 1)
004600        ELSE
004700           MOVE "=" TO MSG-REVIEW-TEXT (MSG-IDX) (TRIM-LENGTH + 1 : 1).
004800*
