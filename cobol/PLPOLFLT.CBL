000100*
000200*>_________________________________________________________________________
000300*    PLPOLFLT.CBL
000400*    ELIMINATOR 3 OF 3.  DROPS THE RECORD IF EITHER THE "---"
000500*    OR THE "+++" MARKER APPEARS ANYWHERE ON THE RAW LINE.
000600*>_________________________________________________________________________
000700*
000800 POLITICAL-FILTER-ELIM.
000900     IF MSG-ACTIVE (MSG-IDX)
001000        PERFORM TEST-POLITICAL-MARKERS
001100        IF MARKER-COUNT > 0
001200           SET MSG-ELIMINATED (MSG-IDX) TO TRUE.
001300*
001400 TEST-POLITICAL-MARKERS.
001500     MOVE 0 TO MARKER-COUNT.
001600     INSPECT MSG-LINE-TEXT (MSG-IDX)
001700        TALLYING MARKER-COUNT FOR ALL "---".
001800     IF MARKER-COUNT = 0
001900        INSPECT MSG-LINE-TEXT (MSG-IDX)
002000           TALLYING MARKER-COUNT FOR ALL "+++".
002100*
