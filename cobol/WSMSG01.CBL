000100*
000200*****************************************************************
000300*    WSMSG01.CBL
000400*    WORKING STORAGE FOR THE MESSAGE MODERATION WORKING SET,
000500*    THE KNOWN-BUYER REFERENCE TABLE, AND THE BATCH COUNTERS
000600*    SHARED BY PLBUYRFT, PLPROFFT, PLPOLFLT, PLIMGRSZ,
000700*    PLLNKRMV AND PLSNTMNT.
000900*****************************************************************
001000*
001100 77  RECORD-COUNT               PIC 9(03) COMP.
001200 77  ACTIVE-COUNT               PIC 9(03) COMP.
001300 77  MSG-IDX                    PIC 9(03) COMP.
001400*
001500 01  ELIMINATOR-COUNTER            PIC 9(01) COMP.
001600     88  ALL-ELIMINATORS-DONE      VALUE 3.
001700 01  W-TRANSFORMATION-FLAG        PIC X(01).
001800     88  TRANSFORMATION-FLAG-ON    VALUE "Y".
001900     88  TRANSFORMATION-FLAG-OFF   VALUE "N".
002000*
002100 01  W-END-OF-INPUT                PIC X(01).
002200     88  END-OF-INPUT              VALUE "Y".
002300     88  NOT-END-OF-INPUT          VALUE "N".
002400*
002500*****************************************************************
002600*    MESSAGE WORKING TABLE -- HOLDS THE ENTIRE INPUT FILE IN
002700*    STORAGE SO THE ELIMINATOR AND TRANSFORMER PHASES CAN WALK
002800*    IT REPEATEDLY.  MSG-STATUS MARKS A RECORD ELIMINATED
002900*    RATHER THAN PHYSICALLY REMOVING IT FROM THE TABLE.
003000*****************************************************************
003100*
003200 01  MESSAGE-TABLE.
003300     05  MESSAGE-ENTRY OCCURS 500 TIMES.
003400         10  MSG-BUYER-NAME        PIC X(20).
003500         10  MSG-PRODUCT-NAME      PIC X(20).
003600         10  MSG-REVIEW-TEXT       PIC X(40).
003700         10  MSG-TAG-FIELD         PIC X(20).
003800         10  MSG-FIELD-COUNT       PIC 9(01).
003900         10  MSG-STATUS            PIC X(01).
004000             88  MSG-ACTIVE        VALUE "A".
004100             88  MSG-ELIMINATED    VALUE "E".
004200         10  FILLER                PIC X(02).
004300*
004400*    FLAT VIEW OF ONE TABLE ENTRY -- USED BY THE PROFANITY AND
004500*    POLITICAL FILTERS TO SCAN THE WHOLE RAW LINE FOR A MARKER
004600*    RATHER THAN FIELD BY FIELD.
004700*
004800     05  MESSAGE-ENTRY-LINE REDEFINES MESSAGE-ENTRY
004900                              OCCURS 500 TIMES.
005000         10  MSG-LINE-TEXT         PIC X(104).
005100*
005200*****************************************************************
005300*    KNOWN-BUYERS REFERENCE LIST -- CARRIED IN THE PROGRAM,
005400*    NOT ON A FILE, PER CTL-RQ 8842 (SEE CHANGE LOG).
005500*****************************************************************
005600*
005700 01  KNOWN-BUYER-LIST.
005800     05  FILLER   PIC X(42) VALUE "JOHN SMITH - WIDGET".
005900     05  FILLER   PIC X(42) VALUE "MARY JONES - GADGET".
006000     05  FILLER   PIC X(42) VALUE "ROBERT BROWN - TOASTER".
006100     05  FILLER   PIC X(42) VALUE "SUSAN DAVIS - BLENDER".
006200     05  FILLER   PIC X(42) VALUE "MICHAEL WILSON - CAMERA".
006300     05  FILLER   PIC X(42) VALUE "LINDA MOORE - SPEAKER".
006400     05  FILLER   PIC X(42) VALUE "DAVID TAYLOR - MONITOR".
006500     05  FILLER   PIC X(42) VALUE "KAREN ANDERSON - HEADSET".
006600 01  KNOWN-BUYER-TABLE REDEFINES KNOWN-BUYER-LIST.
006700     05  KNOWN-BUYER-ENTRY OCCURS 8 TIMES.
006800         10  KNOWN-BUYER-KEY       PIC X(42).
006900*
007000 77  KB-IDX                     PIC 9(02) COMP.
007100 77  KEY-POINTER                PIC 9(02) COMP.
007200 77  BUYER-KEY-BUILT            PIC X(42).
007300 01  W-FOUND-BUYER-KEY             PIC X(01).
007400     88  FOUND-BUYER-KEY           VALUE "Y".
007500     88  NO-BUYER-KEY-FOUND        VALUE "N".
007600*
007700*****************************************************************
007800*    SCRATCH COUNTERS FOR THE PROFANITY/POLITICAL MARKER SCAN
007900*    AND THE SENTIMENT ANALYZER'S UPPER/LOWER LETTER COUNT.
008000*****************************************************************
008100*
008200 77  MARKER-COUNT               PIC 9(02) COMP.
008300 77  UPPER-COUNT                PIC 9(02) COMP.
008400 77  LOWER-COUNT                PIC 9(02) COMP.
008500 77  SCAN-POS                   PIC 9(02) COMP.
008600*
008700*****************************************************************
008800*    FROM/TO ALPHABETS FOR PLIMGRSZ.CBL'S CASE-FOLD OF THE TAG
008900*    FIELD.  CTL-7701 (04/03/06) -- INSPECT ... CONVERTING NEEDS
009000*    DECLARED OPERANDS; THE RESERVED WORDS UPPER-ALPHA/LOWER-
009100*    ALPHA DO NOT EXIST IN THIS DIALECT.
009200*****************************************************************
009300*
009400 77  ALPHA-UPPER-TABLE                PIC X(26) VALUE
009500     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009600 77  ALPHA-LOWER-TABLE                PIC X(26) VALUE
009700     "abcdefghijklmnopqrstuvwxyz".
009800*
009900*****************************************************************
010000*    RUN-DATE STAMP FOR THE BEFORE/AFTER LISTING BANNER.
010100*    (Y2K NOTE -- SEE CHANGE LOG 09/21/98.)
010200*****************************************************************
010300*
010400 01  W-RUN-DATE-YYMMDD            PIC 9(06).
010500 01  W-RUN-DATE-BROKEN REDEFINES W-RUN-DATE-YYMMDD.
010600     05  W-RUN-DATE-YY            PIC 9(02).
010700     05  W-RUN-DATE-MM            PIC 9(02).
010800     05  W-RUN-DATE-DD            PIC 9(02).
010900*
011000 01  W-INPUT-FILE-STATUS          PIC X(02).
011100     88  INPUT-FILE-OK             VALUE "00".
011200     88  INPUT-FILE-AT-EOF         VALUE "10".
011300 01  W-OUTPUT-FILE-STATUS         PIC X(02).
011400     88  OUTPUT-FILE-OK            VALUE "00".
011500*
