000100*
000200*>_________________________________________________________________________
000300*    PLTRIMFD.CBL
000400*    SHARED TRIM ROUTINE.  CALLER LOADS TRIM-SOURCE AND
000500*    TRIM-FIELD-LEN BEFORE THE PERFORM; TRIM-LENGTH COMES
000600*    BACK HOLDING THE LENGTH OF THE FIELD WITH TRAILING SPACES
000700*    REMOVED (ZERO IF THE FIELD IS ALL SPACES).
000800*>_________________________________________________________________________
000900*
001000 FIND-TRIM-LENGTH.
001100     MOVE TRIM-FIELD-LEN TO TRIM-LENGTH.
001200     PERFORM BACK-UP-OVER-TRAILING-SPACE
001300        VARYING TRIM-LENGTH FROM TRIM-FIELD-LEN BY -1
001400           UNTIL TRIM-LENGTH = 0
001500              OR TRIM-SOURCE (TRIM-LENGTH : 1) NOT = SPACE.
001600*
001700 BACK-UP-OVER-TRAILING-SPACE.
001800     CONTINUE.
001900*
