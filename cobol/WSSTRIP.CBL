000100*
000200*****************************************************************
000300*    WSSTRIP.CBL
000400*    WORK FIELDS FOR PLLNKRMV.CBL -- SCANS A FIELD FOR
000500*    THE LITERAL "HTTP" AND CLOSES THE GAP LEFT BEHIND WHEN AN
000600*    OCCURRENCE IS REMOVED, SO NO BLANK HOLE IS LEFT IN THE
000700*    MIDDLE OF THE FIELD.
000800*****************************************************************
000900*
001000 77  STRIP-FIELD                PIC X(40).
001100 77  STRIP-SHIFTED              PIC X(40).
001200 77  STRIP-FIELD-LEN            PIC 9(02) COMP.
001300 77  STRIP-MAX-POS              PIC 9(02) COMP.
001400 77  STRIP-POS                  PIC 9(02) COMP.
001500 77  STRIP-BEFORE-LEN           PIC 9(02) COMP.
001600 77  STRIP-REMAIN-LEN           PIC 9(02) COMP.
001700 01  W-STRIP-FOUND-SW             PIC X(01).
001800     88  HTTP-FOUND                VALUE "Y".
001900     88  HTTP-NOT-FOUND            VALUE "N".
002000 01  W-MORE-PASSES-SW             PIC X(01).
002100     88  MORE-PASSES               VALUE "Y".
002200     88  NO-MORE-PASSES            VALUE "N".
002300*
