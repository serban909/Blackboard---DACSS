000100*
000200     SELECT OUTPUT-MESSAGES
000300         ASSIGN TO "OUTPMSGS"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS W-OUTPUT-FILE-STATUS.
000600*
