000100*
000200     SELECT INPUT-MESSAGES
000300         ASSIGN TO "INPTMSGS"
000400         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS W-INPUT-FILE-STATUS.
000600*
