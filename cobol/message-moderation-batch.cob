000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     MESSAGE-MODERATION-BATCH.
000300 AUTHOR.         R. H. OSTRANDER.
000400 INSTALLATION.   MERIDIAN DATA SERVICES, BATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.   04/14/87.
000600 DATE-COMPILED.
000700 SECURITY.       INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000800*
000900*****************************************************************
001000*    CHANGE LOG
001100*
001200*    DATE      BY    REQUEST    DESCRIPTION
001300*    --------  ----  ---------  ---------------------------------
001400*    04/14/87  RHO   CTL-4410   ORIGINAL PROGRAM WRITTEN.  READS
001500*                               REVIEW MESSAGES, DROPS RECORDS
001600*                               FAILING THE BUYER/PRODUCT EDIT.
001700*    06/02/87  RHO   CTL-4488   ADDED PROFANITY MARKER SCAN.
001800*    11/19/87  RHO   CTL-4553   ADDED POLITICAL MARKER SCAN
001900*                               (--- AND +++ MARKERS).
002000*    02/08/88  RJT   CTL-4701   TAG FIELD NOW LOWER-CASED WHEN
002100*                               PRESENT (IMAGE-RESIZER RULE).
002200*    09/27/88  RJT   CTL-4802   ADDED "HTTP" STRIPPING FROM
002300*                               REVIEW AND TAG TEXT, GAP CLOSED
002400*                               ON REMOVAL.
002500*    03/15/89  RJT   CTL-4911   ADDED SENTIMENT MARKER (+/-/=)
002600*                               APPENDED TO REVIEW TEXT.
002700*    03/02/90  DWK   CTL-5120   KNOWN-BUYER LIST MOVED IN-LINE
002800*                               PER CTL-RQ 8842 -- NO LONGER
002900*                               READ FROM A SEPARATE REFERENCE
003000*                               FILE.
003100*    07/11/91  DWK   CTL-5266   ELIMINATOR-COUNTER ADDED SO THE
003200*                               TRANSFORMER PHASE CANNOT START
003300*                               UNTIL ALL THREE FILTERS HAVE RUN.
003400*    01/09/93  DWK   CTL-5544   FIXED-FORMAT MESSAGE LAYOUT
003500*                               ADOPTED IN PLACE OF THE OLD
003600*                               FREE-FORM SCAN.
003700*    08/23/94  MTB   CTL-5890   SUBSCRIPTS AND COUNTERS
003800*                               CONVERTED TO COMP PER SHOP
003900*                               STANDARD SS-12.
004000*    05/30/96  MTB   CTL-6215   BEFORE/AFTER LISTING REWRITTEN
004100*                               TO DISPLAY RATHER THAN PRINT A
004200*                               REPORT.
004300*    11/14/97  MTB   CTL-6488   UPSI-0 TRACE SWITCH ADDED FOR
004400*                               PRODUCTION DIAGNOSTICS.
004500*    09/21/98  PDQ   CTL-6703   Y2K REMEDIATION - RUN-DATE STAMP
004600*                               REWORKED TO A 2-DIGIT YEAR WITH
004700*                               THE CENTURY WINDOW DOCUMENTED IN
004800*                               WSMSG01.CBL; NO OTHER DATE
004900*                               FIELDS EXIST IN THIS PROGRAM.
005000*    02/04/99  PDQ   CTL-6714   Y2K SIGN-OFF - NO FURTHER DATE
005100*                               EXPOSURE FOUND IN THIS PROGRAM.
005200*    06/18/01  PDQ   CTL-7055   RESTRUCTURED INTO NUMBERED
005300*                               PARAGRAPHS PER REVISED SHOP
005400*                               CODING STANDARD SS-20.
005500*    10/02/03  NGH   CTL-7301   MINOR CLEANUP - NO LOGIC CHANGE.
005550*    02/17/06  RHO   CTL-7642   SENTIMENT MARKER WAS SILENTLY
005560*                               SKIPPED WHEN REVIEW TEXT FILLED
005570*                               ALL 40 BYTES.  TRIM NOW CAPPED AT
005580*                               39 SO THE MARKER BYTE IS ALWAYS
005590*                               RESERVED (SEE PLSNTMNT.CBL).
005600*    02/17/06  RHO   CTL-7643   WIDENED INPUT-MESSAGES RECORD --
005610*                               A MAXIMAL 4-FIELD LINE RAN TO 106
005620*                               BYTES AND WAS BEING TRUNCATED ON
005630*                               READ BEFORE UNSTRING EVER SAW IT
005640*                               (SEE FDMSGIN.CBL).
005650*    04/03/06  RHO   CTL-7701   TAG FIELD WAS NEVER ACTUALLY BEING
005660*                               LOWER-CASED -- CONVERTING NAMED
005670*                               UPPER-ALPHA/LOWER-ALPHA, WHICH
005680*                               ARE NOT DECLARED ANYWHERE AND ARE
005690*                               NOT VALID INSPECT OPERANDS.  NOW
005700*                               CONVERTS AGAINST DECLARED WORK
005710*                               FIELDS (SEE PLIMGRSZ.CBL).
005720*    04/03/06  RHO   CTL-7702   RENAMED ALL PL-XXXXX-XXXXX
005730*                               COPYBOOKS TO THE SHOP'S OWN
005740*                               8-CHARACTER PL NAMING SCHEME TO
005750*                               MATCH SL/FD/WS CONVENTION (E.G.
005760*                               PL-BUYER-FILTER.CBL BECAME
005770*                               PLBUYRFT.CBL).  NO LOGIC CHANGE.
005775*    05/11/06  RHO   CTL-7729   WORKING-STORAGE FIELDS ACROSS
005776*                               THIS PROGRAM AND THE WS/PL
005777*                               COPYBOOKS HAD PICKED UP A "WS-"
005778*                               PREFIX SOMEWHERE ALONG THE WAY --
005779*                               NOT A PREFIX THIS SHOP USES.
005780*                               RENAMED BACK TO THE STANDARD
005781*                               W- (SWITCHES) AND UNPREFIXED
005782*                               77-LEVEL CONVENTION.  NO LOGIC
005783*                               CHANGE.
005784*    05/11/06  RHO   CTL-7730   ELIMINATOR-COUNTER IN
005785*                               2000-ELIMINATOR-PHASE WAS
005786*                               ADVANCING EVEN WHEN THE PRIOR
005787*                               ACTIVE-COUNT TEST WAS FALSE AND
005788*                               THE FILTER NEVER RAN.  THE ADD
005789*                               IS NOW INSIDE THE SAME IF AS THE
005790*                               PERFORM.
005795*****************************************************************
005798*
005799 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-4381.
006100 OBJECT-COMPUTER.   IBM-4381.
006200 SPECIAL-NAMES.
006300     C01                     IS TOP-OF-FORM
006400     UPSI-0                  ON  STATUS IS TRACE-SWITCH-ON
006500                             OFF STATUS IS TRACE-SWITCH-OFF
006600     CLASS ALPHA-UPPER-CLASS IS "A" THRU "Z"
006700     CLASS ALPHA-LOWER-CLASS IS "a" THRU "z".
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     COPY "SLMSGIN.CBL".
007200     COPY "SLMSGOUT.CBL".
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600     COPY "FDMSGIN.CBL".
007700     COPY "FDMSGOUT.CBL".
007800*
007900 WORKING-STORAGE SECTION.
008000     COPY "WSMSG01.CBL".
008100     COPY "WSTRIM.CBL".
008200     COPY "WSSTRIP.CBL".
008300*
008400 PROCEDURE DIVISION.
008500*
008600*>_________________________________________________________________________
008700*    0000-MAIN-LINE -- OPENS THE FILES, DRIVES THE SIX BATCH
008800*    FLOW STEPS IN ORDER, CLOSES THE FILES.
008900*>_________________________________________________________________________
009000*
009100 0000-MAIN-LINE.
009200     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
009300     PERFORM 1000-LOAD-MESSAGES THRU 1000-EXIT.
009400     PERFORM 1500-DISPLAY-BEFORE-LISTING THRU 1500-EXIT.
009500     PERFORM 2000-ELIMINATOR-PHASE THRU 2000-EXIT.
009600     PERFORM 3000-TRANSFORMER-PHASE THRU 3000-EXIT.
009700     PERFORM 4000-WRITE-PHASE THRU 4000-EXIT.
009800     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
009900     STOP RUN.
010000*
010100 0100-OPEN-FILES.
010200     OPEN INPUT INPUT-MESSAGES.
010300     IF NOT INPUT-FILE-OK
010400        DISPLAY "*** ERROR OPENING INPUT-MESSAGES, STATUS = "
010500                W-INPUT-FILE-STATUS
010600        STOP RUN.
010700     OPEN OUTPUT OUTPUT-MESSAGES.
010800     IF NOT OUTPUT-FILE-OK
010900        DISPLAY "*** ERROR OPENING OUTPUT-MESSAGES, STATUS = "
011000                W-OUTPUT-FILE-STATUS
011100        STOP RUN.
011200 0100-EXIT.
011300     EXIT.
011400*
011500*>_________________________________________________________________________
011600*    1000-LOAD-MESSAGES -- BATCH FLOW STEP 1.  READS EVERY INPUT
011700*    LINE INTO THE MESSAGE-TABLE AND MARKS EACH ENTRY ACTIVE.
011800*>_________________________________________________________________________
011900*
012000 1000-LOAD-MESSAGES.
012100     MOVE 0 TO RECORD-COUNT.
012200     SET NOT-END-OF-INPUT TO TRUE.
012300     ACCEPT W-RUN-DATE-YYMMDD FROM DATE.
012400     PERFORM 1100-READ-ONE-INPUT-LINE.
012500     PERFORM 1100-READ-ONE-INPUT-LINE UNTIL END-OF-INPUT.
012600 1000-EXIT.
012700     EXIT.
012800*
012900 1100-READ-ONE-INPUT-LINE.
013000     READ INPUT-MESSAGES
013100        AT END
013200           SET END-OF-INPUT TO TRUE.
013300     IF NOT-END-OF-INPUT
013400        IF RECORD-COUNT < 500
013500           PERFORM 1200-PARSE-INPUT-LINE.
013600*
013700 1200-PARSE-INPUT-LINE.
013800     ADD 1 TO RECORD-COUNT.
013900     MOVE SPACES TO MESSAGE-ENTRY (RECORD-COUNT).
014000     MOVE 0 TO MSG-FIELD-COUNT (RECORD-COUNT).
014100     UNSTRING INPUT-MESSAGE-TEXT DELIMITED BY ", "
014200        INTO MSG-BUYER-NAME   (RECORD-COUNT)
014300             MSG-PRODUCT-NAME (RECORD-COUNT)
014400             MSG-REVIEW-TEXT  (RECORD-COUNT)
014500             MSG-TAG-FIELD    (RECORD-COUNT)
014600        TALLYING IN MSG-FIELD-COUNT (RECORD-COUNT).
014700     SET MSG-ACTIVE (RECORD-COUNT) TO TRUE.
014800*
014900*>_________________________________________________________________________
015000*    1500-DISPLAY-BEFORE-LISTING -- THE "BEFORE" HALF OF THE
015100*    BEFORE/AFTER LISTING.  NO PRINT FILE IS USED (CTL-6215).
015200*>_________________________________________________________________________
015300*
015400 1500-DISPLAY-BEFORE-LISTING.
015500     DISPLAY "MESSAGE MODERATION BATCH -- BEFORE LISTING".
015600     DISPLAY "RUN DATE " W-RUN-DATE-MM "/" W-RUN-DATE-DD "/"
015700             W-RUN-DATE-YY.
015800     PERFORM 1510-DISPLAY-ONE-BEFORE-ENTRY
015900        VARYING MSG-IDX FROM 1 BY 1
016000           UNTIL MSG-IDX > RECORD-COUNT.
016100 1500-EXIT.
016200     EXIT.
016300*
016400 1510-DISPLAY-ONE-BEFORE-ENTRY.
016500     DISPLAY MSG-BUYER-NAME (MSG-IDX) " | "
016600             MSG-PRODUCT-NAME (MSG-IDX) " | "
016700             MSG-REVIEW-TEXT (MSG-IDX) " | "
016800             MSG-TAG-FIELD (MSG-IDX).
016900*
017000*>_________________________________________________________________________
017100*    2000-ELIMINATOR-PHASE -- BATCH FLOW STEPS 2 AND 3.  RUNS
017200*    THE THREE ELIMINATORS IN ORDER, ONLY AGAINST STILL-ACTIVE
017300*    ENTRIES, AND COUNTS ACTIVE ENTRIES AFTER EACH ONE.  THE
017400*    TRANSFORMER PHASE IS GATED ON ELIMINATOR-COUNTER REACHING
017500*    3 (CTL-5266).
017550*
017560*    CTL-7730 (05/11/06) -- THE COUNTER NOW ONLY ADVANCES WHEN
017570*    THE FILTER ABOVE IT ACTUALLY RAN.  IT USED TO ADVANCE EVEN
017580*    WHEN THE WORKING SET WAS ALREADY EMPTY, SO THE "ELIMINATORS
017590*    RUN" FIGURE COULD CLAIM A FILTER RAN WHEN IT NEVER DID.
017600*>_________________________________________________________________________
017700*
017800 2000-ELIMINATOR-PHASE.
017900     MOVE 0 TO ELIMINATOR-COUNTER.
018000     PERFORM 2900-COUNT-ACTIVE-RECORDS THRU 2900-EXIT.
018100     IF ACTIVE-COUNT > 0
018200        PERFORM 2100-RUN-BUYER-FILTER THRU 2100-EXIT
018300        ADD 1 TO ELIMINATOR-COUNTER.
018400     PERFORM 2900-COUNT-ACTIVE-RECORDS THRU 2900-EXIT.
018500     IF ACTIVE-COUNT > 0
018600        PERFORM 2200-RUN-PROFANITY-FILTER THRU 2200-EXIT
018700        ADD 1 TO ELIMINATOR-COUNTER.
018800     PERFORM 2900-COUNT-ACTIVE-RECORDS THRU 2900-EXIT.
018900     IF ACTIVE-COUNT > 0
019000        PERFORM 2300-RUN-POLITICAL-FILTER THRU 2300-EXIT
019100        ADD 1 TO ELIMINATOR-COUNTER.
019200     PERFORM 2900-COUNT-ACTIVE-RECORDS THRU 2900-EXIT.
019300 2000-EXIT.
019400     EXIT.
019500*
019600 2100-RUN-BUYER-FILTER.
019700     PERFORM BUYER-FILTER-ELIM
019800        VARYING MSG-IDX FROM 1 BY 1
019900           UNTIL MSG-IDX > RECORD-COUNT.
020000 2100-EXIT.
020100     EXIT.
020200*
020300 2200-RUN-PROFANITY-FILTER.
020400     PERFORM PROFANITY-FILTER-ELIM
020500        VARYING MSG-IDX FROM 1 BY 1
020600           UNTIL MSG-IDX > RECORD-COUNT.
020700 2200-EXIT.
020800     EXIT.
020900*
021000 2300-RUN-POLITICAL-FILTER.
021100     PERFORM POLITICAL-FILTER-ELIM
021200        VARYING MSG-IDX FROM 1 BY 1
021300           UNTIL MSG-IDX > RECORD-COUNT.
021400 2300-EXIT.
021500     EXIT.
021600*
021700 2900-COUNT-ACTIVE-RECORDS.
021800     MOVE 0 TO ACTIVE-COUNT.
021900     PERFORM 2910-TALLY-ONE-RECORD
022000        VARYING MSG-IDX FROM 1 BY 1
022100           UNTIL MSG-IDX > RECORD-COUNT.
022200     IF TRACE-SWITCH-ON
022300        DISPLAY "TRACE - ELIMINATOR " ELIMINATOR-COUNTER
022400                " ACTIVE COUNT = " ACTIVE-COUNT.
022500 2900-EXIT.
022600     EXIT.
022700*
022800 2910-TALLY-ONE-RECORD.
022900     IF MSG-ACTIVE (MSG-IDX)
023000        ADD 1 TO ACTIVE-COUNT.
023100*
023200*>_________________________________________________________________________
023300*    3000-TRANSFORMER-PHASE -- BATCH FLOW STEP 4.  ONLY RUNS
023400*    ONCE ALL-ELIMINATORS-DONE AND THE WORKING SET IS NOT EMPTY.
023500*>_________________________________________________________________________
023600*
023700 3000-TRANSFORMER-PHASE.
023800     IF ALL-ELIMINATORS-DONE AND ACTIVE-COUNT > 0
023900        PERFORM 3100-RUN-IMAGE-RESIZER THRU 3100-EXIT
024000        PERFORM 3200-RUN-LINK-REMOVER THRU 3200-EXIT
024100        PERFORM 3300-RUN-SENTIMENT-ANALYZER THRU 3300-EXIT.
024200 3000-EXIT.
024300     EXIT.
024400*
024500 3100-RUN-IMAGE-RESIZER.
024600     PERFORM IMAGE-RESIZER-XFORM
024700        VARYING MSG-IDX FROM 1 BY 1
024800           UNTIL MSG-IDX > RECORD-COUNT.
024900 3100-EXIT.
025000     EXIT.
025100*
025200 3200-RUN-LINK-REMOVER.
025300     PERFORM LINK-REMOVER-XFORM
025400        VARYING MSG-IDX FROM 1 BY 1
025500           UNTIL MSG-IDX > RECORD-COUNT.
025600 3200-EXIT.
025700     EXIT.
025800*
025900 3300-RUN-SENTIMENT-ANALYZER.
026000     PERFORM SENTIMENT-ANALYZER-XFORM
026100        VARYING MSG-IDX FROM 1 BY 1
026200           UNTIL MSG-IDX > RECORD-COUNT.
026300 3300-EXIT.
026400     EXIT.
026500*
026600*>_________________________________________________________________________
026700*    4000-WRITE-PHASE -- BATCH FLOW STEP 5.  THE "AFTER" HALF
026800*    OF THE BEFORE/AFTER LISTING, AND THE OUTPUT-MESSAGES WRITE.
026900*    SURVIVORS ARE WRITTEN IN THE ORDER THEY WERE LOADED.
027000*>_________________________________________________________________________
027100*
027200 4000-WRITE-PHASE.
027300     DISPLAY "MESSAGE MODERATION BATCH -- AFTER LISTING".
027400     PERFORM 4100-WRITE-ONE-SURVIVOR
027500        VARYING MSG-IDX FROM 1 BY 1
027600           UNTIL MSG-IDX > RECORD-COUNT.
027700     DISPLAY "ELIMINATORS RUN    = " ELIMINATOR-COUNTER.
027800     DISPLAY "SURVIVING MESSAGES = " ACTIVE-COUNT.
027900 4000-EXIT.
028000     EXIT.
028100*
028200 4100-WRITE-ONE-SURVIVOR.
028300     IF MSG-ACTIVE (MSG-IDX)
028400        DISPLAY MSG-BUYER-NAME (MSG-IDX) " | "
028500                MSG-PRODUCT-NAME (MSG-IDX) " | "
028600                MSG-REVIEW-TEXT (MSG-IDX) " | "
028700                MSG-TAG-FIELD (MSG-IDX)
028800        MOVE SPACES TO OUT-LINE-TEXT
028900        MOVE MSG-BUYER-NAME (MSG-IDX)   TO OUT-BUYER-NAME
029000        MOVE MSG-PRODUCT-NAME (MSG-IDX) TO OUT-PRODUCT-NAME
029100        MOVE MSG-REVIEW-TEXT (MSG-IDX)  TO OUT-REVIEW-TEXT
029200        MOVE MSG-TAG-FIELD (MSG-IDX)    TO OUT-TAG-FIELD
029300        WRITE OUTPUT-MESSAGE-RECORD.
029400*
029500 9000-CLOSE-FILES.
029600     CLOSE INPUT-MESSAGES.
029700     CLOSE OUTPUT-MESSAGES.
029800 9000-EXIT.
029900     EXIT.
030000*
030100     COPY "PLTRIMFD.CBL".
030200     COPY "PLBUYRFT.CBL".
030300     COPY "PLPROFFT.CBL".
030400     COPY "PLPOLFLT.CBL".
030500     COPY "PLIMGRSZ.CBL".
030600     COPY "PLLNKRMV.CBL".
030700     COPY "PLSNTMNT.CBL".
