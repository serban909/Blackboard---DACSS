000100*
000200*>_________________________________________________________________________
000300*    PLBUYRFT.CBL
000400*    ELIMINATOR 1 OF 3.  BUILDS "BUYER - PRODUCT" FROM THE
000500*    TRIMMED NAME AND PRODUCT FIELDS AND DROPS THE RECORD IF
000600*    THAT KEY IS NOT ON THE KNOWN-BUYERS LIST.
000700*>_________________________________________________________________________
000800*
000900 BUYER-FILTER-ELIM.
001000     IF MSG-ACTIVE (MSG-IDX)
001100        PERFORM BUILD-BUYER-KEY
001200        PERFORM SEARCH-KNOWN-BUYER-TABLE
001300        IF NO-BUYER-KEY-FOUND
001400           SET MSG-ELIMINATED (MSG-IDX) TO TRUE.
001500*
001600 BUILD-BUYER-KEY.
001700     MOVE SPACES TO BUYER-KEY-BUILT.
001800     MOVE MSG-BUYER-NAME (MSG-IDX) TO TRIM-SOURCE.
001900     MOVE 20 TO TRIM-FIELD-LEN.
002000     PERFORM FIND-TRIM-LENGTH.
002100     MOVE 1 TO KEY-POINTER.
002200     STRING MSG-BUYER-NAME (MSG-IDX) (1 : TRIM-LENGTH)
002300                                           DELIMITED BY SIZE
002400            " - "                          DELIMITED BY SIZE
002500       INTO BUYER-KEY-BUILT
002600       WITH POINTER KEY-POINTER.
002700     MOVE MSG-PRODUCT-NAME (MSG-IDX) TO TRIM-SOURCE.
002800     MOVE 20 TO TRIM-FIELD-LEN.
002900     PERFORM FIND-TRIM-LENGTH.
003000     STRING MSG-PRODUCT-NAME (MSG-IDX) (1 : TRIM-LENGTH)
003100                                           DELIMITED BY SIZE
003200       INTO BUYER-KEY-BUILT
003300       WITH POINTER KEY-POINTER.
003400*
003500 SEARCH-KNOWN-BUYER-TABLE.
003600     SET NO-BUYER-KEY-FOUND TO TRUE.
003700     PERFORM TEST-ONE-KNOWN-BUYER
003800        VARYING KB-IDX FROM 1 BY 1
003900           UNTIL KB-IDX > 8
004000              OR FOUND-BUYER-KEY.
004100*
004200 TEST-ONE-KNOWN-BUYER.
004300     IF KNOWN-BUYER-KEY (KB-IDX) = BUYER-KEY-BUILT
004400        SET FOUND-BUYER-KEY TO TRUE.
004500*
