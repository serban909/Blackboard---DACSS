000100*
000200*>_________________________________________________________________________
000300*    PLIMGRSZ.CBL
000400*    TRANSFORMER.  WHEN THE FOURTH FIELD (THE IMAGE TAG) IS
000500*    PRESENT ON THE RECORD, FOLD IT TO LOWER CASE.
000600*
000700*    CTL-7701 (04/03/06) -- THE CONVERTING PHRASE NOW RUNS
000800*    AGAINST ALPHA-UPPER-TABLE/ALPHA-LOWER-TABLE (SEE WSMSG01.CBL).
000900*    UPPER-ALPHA/LOWER-ALPHA ARE NOT VALID INSPECT OPERANDS IN
001000*    THIS DIALECT -- THE TAG FIELD WAS NEVER ACTUALLY BEING
001100*    FOLDED.
001200*>_________________________________________________________________________
001300*
001400 IMAGE-RESIZER-XFORM.
001500     IF MSG-ACTIVE (MSG-IDX)
001600        IF MSG-FIELD-COUNT (MSG-IDX) = 4
001700           INSPECT MSG-TAG-FIELD (MSG-IDX)
001800              CONVERTING ALPHA-UPPER-TABLE TO ALPHA-LOWER-TABLE
001900           SET TRANSFORMATION-FLAG-ON TO TRUE.
002000*
