000100*
000200 FD  INPUT-MESSAGES
000300     LABEL RECORDS ARE STANDARD.
000400*
000500*    CTL-7643 (02/17/06) -- RECORD WIDENED FROM 104 TO 110 BYTES.
000600*    A MAXIMAL LINE IS 4 FIELDS AT THEIR WIDEST (20+20+40+20)
000700*    PLUS 3 ", " DELIMITERS (2 BYTES EACH) = 106 BYTES; THE OLD
000800*    100-BYTE TEXT AREA WAS TRUNCATING THE TAIL OF TAG-FIELD ON
000900*    A FULL-WIDTH LINE BEFORE UNSTRING EVER SAW IT.
001000*
001100 01  INPUT-MESSAGE-RECORD.
001200     05  INPUT-MESSAGE-TEXT        PIC X(106).
001300     05  FILLER                    PIC X(004).
001400*
