000100*
000200*>_________________________________________________________________________
000300*    PLPROFFT.CBL
000400*    ELIMINATOR 2 OF 3.  DROPS THE RECORD IF THE MARKER "@#$%"
000500*    APPEARS ANYWHERE ON THE RAW LINE.
000600*>_________________________________________________________________________
000700*
000800 PROFANITY-FILTER-ELIM.
000900     IF MSG-ACTIVE (MSG-IDX)
001000        MOVE 0 TO MARKER-COUNT
001100        INSPECT MSG-LINE-TEXT (MSG-IDX)
001200           TALLYING MARKER-COUNT FOR ALL "@#$%"
001300        IF MARKER-COUNT > 0
001400           SET MSG-ELIMINATED (MSG-IDX) TO TRUE.
001500*
