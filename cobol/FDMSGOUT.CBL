000100*
000200 FD  OUTPUT-MESSAGES
000300     LABEL RECORDS ARE STANDARD.
000400*
000500 01  OUTPUT-MESSAGE-RECORD.
000600     05  OUT-BUYER-NAME            PIC X(20).
000700     05  OUT-PRODUCT-NAME          PIC X(20).
000800     05  OUT-REVIEW-TEXT           PIC X(40).
000900     05  OUT-TAG-FIELD             PIC X(20).
001000     05  FILLER                    PIC X(004).
001100*
001200*    FLAT VIEW OF THE SAME RECORD -- USED TO BLANK THE WHOLE
001300*    LINE IN ONE MOVE BEFORE THE INDIVIDUAL FIELDS ARE BUILT.
001400*
001500 01  OUTPUT-MESSAGE-RECORD-R REDEFINES OUTPUT-MESSAGE-RECORD.
001600     05  OUT-LINE-TEXT             PIC X(104).
001700*
