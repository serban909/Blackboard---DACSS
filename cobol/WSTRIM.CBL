000100*
000200*****************************************************************
000300*    WSTRIM.CBL
000400*    WORK FIELDS FOR PLTRIMFD.CBL -- FINDS THE LENGTH OF
000500*    THE NON-BLANK PORTION OF A FIELD THAT IS LEFT-JUSTIFIED IN
000600*    A FIXED-WIDTH WORKING-STORAGE ITEM.
000700*****************************************************************
000800*
000900 77  TRIM-SOURCE                PIC X(40).
001000 77  TRIM-FIELD-LEN             PIC 9(02) COMP.
001100 77  TRIM-LENGTH                PIC 9(02) COMP.
001200*
