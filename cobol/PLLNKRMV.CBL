000100*
000200*>_________________________________________________________________________
000300*    PLLNKRMV.CBL
000400*    TRANSFORMER.  REMOVES EVERY OCCURRENCE OF THE LITERAL
000500*    "HTTP" FROM THE REVIEW TEXT AND THE TAG FIELD, CLOSING THE
000600*    GAP LEFT BEHIND SO NO BLANK HOLE REMAINS IN THE MIDDLE OF
000700*    THE FIELD (CTL-4802).
000800*>_________________________________________________________________________
000900*
001000 LINK-REMOVER-XFORM.
001100     IF MSG-ACTIVE (MSG-IDX)
001200        MOVE SPACES TO STRIP-FIELD
001300        MOVE MSG-REVIEW-TEXT (MSG-IDX) TO STRIP-FIELD
001400        MOVE 40 TO STRIP-FIELD-LEN
001500        COMPUTE STRIP-MAX-POS = STRIP-FIELD-LEN - 3
001600        PERFORM STRIP-HTTP-OCCURRENCES
001700        MOVE STRIP-FIELD TO MSG-REVIEW-TEXT (MSG-IDX)
001800        MOVE SPACES TO STRIP-FIELD
001900        MOVE MSG-TAG-FIELD (MSG-IDX) TO STRIP-FIELD (1 : 20)
002000        MOVE 20 TO STRIP-FIELD-LEN
002100        COMPUTE STRIP-MAX-POS = STRIP-FIELD-LEN - 3
002200        PERFORM STRIP-HTTP-OCCURRENCES
002300        MOVE STRIP-FIELD (1 : 20) TO MSG-TAG-FIELD (MSG-IDX).
002400*
002500 STRIP-HTTP-OCCURRENCES.
002600     SET MORE-PASSES TO TRUE.
002700     PERFORM SCAN-AND-REMOVE-ONE UNTIL NO-MORE-PASSES.
002800*
002900 SCAN-AND-REMOVE-ONE.
003000     MOVE 1 TO STRIP-POS.
003100     SET HTTP-NOT-FOUND TO TRUE.
003200     PERFORM TEST-HTTP-AT-POS
003300        UNTIL STRIP-POS > STRIP-MAX-POS
003400           OR HTTP-FOUND.
003500     IF HTTP-FOUND
003600        PERFORM CLOSE-HTTP-GAP
003700     ELSE
003800        SET NO-MORE-PASSES TO TRUE.
003900*
004000 TEST-HTTP-AT-POS.
004100     IF STRIP-FIELD (STRIP-POS : 4) = "http"
004200        SET HTTP-FOUND TO TRUE
004300     ELSE
004400        ADD 1 TO STRIP-POS.
004500*
004600 CLOSE-HTTP-GAP.
004700     MOVE SPACES TO STRIP-SHIFTED.
004800     COMPUTE STRIP-BEFORE-LEN = STRIP-POS - 1.
004900     IF STRIP-BEFORE-LEN > 0
005000        MOVE STRIP-FIELD (1 : STRIP-BEFORE-LEN)
005100          TO STRIP-SHIFTED (1 : STRIP-BEFORE-LEN).
005200     COMPUTE STRIP-REMAIN-LEN =
005300             STRIP-FIELD-LEN - STRIP-POS - 3.
005400     IF STRIP-REMAIN-LEN > 0
005500        MOVE STRIP-FIELD (STRIP-POS + 4 : STRIP-REMAIN-LEN)
005600          TO STRIP-SHIFTED (STRIP-POS : STRIP-REMAIN-LEN).
005700     MOVE STRIP-SHIFTED TO STRIP-FIELD.
005800     SET TRANSFORMATION-FLAG-ON TO TRUE.
005900*
